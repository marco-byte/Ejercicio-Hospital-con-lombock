000100******************************************************************
000200*    DEPMSTR  -  DEPARTAMENTO (DEPARTMENT) MASTER RECORD         *
000300*    LOADED SEQUENTIALLY AT JOB START INTO DEPARTAMENTO-TABLE    *
000400*    AND SEARCHED ALL (ASCENDING ON NOMBRE) BY THE BOOKING       *
000500*    ENGINE TO RESOLVE A ROOM'S ESPECIALIDAD.  MAINTAINED BY     *
000600*    DEPTMAINT AS AN I-O INDEXED FILE.                           *
000700******************************************************************
000800 01  DEPARTAMENTO-MASTER-REC.
000900     05  DEP-NOMBRE                 PIC X(30).
001000     05  DEP-NOMBRE-MITAD REDEFINES DEP-NOMBRE.
001100         10  DEP-NOMBRE-1A-MITAD    PIC X(15).
001200         10  DEP-NOMBRE-2A-MITAD    PIC X(15).
001300     05  DEP-ESPECIALIDAD           PIC X(20).
001400     05  FILLER                     PIC X(30).
