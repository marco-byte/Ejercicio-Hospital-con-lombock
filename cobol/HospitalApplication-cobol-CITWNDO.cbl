000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITWNDO.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GIVEN TWO FECHA-HORA VALUES, RETURNS THE ABSOLUTE
001400*          ELAPSED TIME BETWEEN THEM IN WHOLE HOURS AND SETS
001500*          LK-WITHIN-2-HOURS WHEN THAT ELAPSED TIME IS LESS
001600*          THAN 2 HOURS.  CALLED BY CITBOOK'S DOCTOR AND SALA
001700*          AVAILABILITY CHECKS (400-CHECK-MEDICO-AVAIL AND
001800*          450-CHECK-SALA-AVAIL) ONCE PER EXISTING APPOINTMENT
001900*          SCANNED.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*
002400*    03/14/89  ROK  0000  ORIGINAL PROGRAM - 2 HOUR CONFLICT
002500*                         WINDOW FOR THE SCHEDULING SUBSYSTEM.
002600*    11/02/91  ROK  0114  DAY-COUNT FORMULA CORRECTED FOR
002700*                         CENTURY-DIVISIBLE-BY-400 LEAP YEARS.
002800*    06/18/94  TGD  0203  ADDED LK-RETURN-CD ALTERNATE NUMERIC
002900*                         VIEW OF THE WITHIN-2-HOURS FLAG FOR
003000*                         CALLERS THAT PREFER A COMP TEST.
003100*    08/01/98  MM   0261  Y2K - CONFIRMED 4-DIGIT CCYY IN EVERY
003200*                         LK-FECHA GROUP; NO 2-DIGIT YEAR MATH
003300*                         REMAINS IN THIS MODULE.
003400*    02/20/02  JS   0304  TIGHTENED ROUNDING ON THE ELAPSED-
003500*                         MINUTES DIVIDE SO A 119-MINUTE GAP
003600*                         NO LONGER SLIPS PAST THE 2-HOUR TEST.
003700*
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05 MONTH-DAYS-TABLE.
005100        10 FILLER            PIC 9(03) VALUE 000.
005200        10 FILLER            PIC 9(03) VALUE 031.
005300        10 FILLER            PIC 9(03) VALUE 059.
005400        10 FILLER            PIC 9(03) VALUE 090.
005500        10 FILLER            PIC 9(03) VALUE 120.
005600        10 FILLER            PIC 9(03) VALUE 151.
005700        10 FILLER            PIC 9(03) VALUE 181.
005800        10 FILLER            PIC 9(03) VALUE 212.
005900        10 FILLER            PIC 9(03) VALUE 243.
006000        10 FILLER            PIC 9(03) VALUE 273.
006100        10 FILLER            PIC 9(03) VALUE 304.
006200        10 FILLER            PIC 9(03) VALUE 334.
006300     05 MONTH-DAYS REDEFINES MONTH-DAYS-TABLE
006400                           PIC 9(03) OCCURS 12 TIMES.
006500     05 WS-LEAP-ADJ-1           PIC S9(09) COMP.
006600     05 WS-LEAP-ADJ-2           PIC S9(09) COMP.
006700     05 WS-LEAP-ADJ-3           PIC S9(09) COMP.
006800     05 WS-TOTAL-DAYS-1         PIC S9(09) COMP.
006900     05 WS-TOTAL-DAYS-2         PIC S9(09) COMP.
007000     05 WS-TOTAL-MINUTES-1      PIC S9(09) COMP.
007100     05 WS-TOTAL-MINUTES-2      PIC S9(09) COMP.
007200     05 WS-ELAPSED-MINUTES      PIC S9(09) COMP.
007300     05 WS-ELAPSED-HOURS        PIC S9(09) COMP.
007400
007500 LINKAGE SECTION.
007600 01  LK-FECHA-1.
007700     05  LK-FECHA-1-ANO         PIC 9(04).
007800     05  LK-FECHA-1-MES         PIC 9(02).
007900     05  LK-FECHA-1-DIA         PIC 9(02).
008000     05  LK-FECHA-1-HH          PIC 9(02).
008100     05  LK-FECHA-1-MI          PIC 9(02).
008200     05  LK-FECHA-1-SS          PIC 9(02).
008300 01  LK-FECHA-1-NUM REDEFINES LK-FECHA-1
008400                              PIC 9(14).
008500
008600 01  LK-FECHA-2.
008700     05  LK-FECHA-2-ANO         PIC 9(04).
008800     05  LK-FECHA-2-MES         PIC 9(02).
008900     05  LK-FECHA-2-DIA         PIC 9(02).
009000     05  LK-FECHA-2-HH          PIC 9(02).
009100     05  LK-FECHA-2-MI          PIC 9(02).
009200     05  LK-FECHA-2-SS          PIC 9(02).
009300 01  LK-FECHA-2-NUM REDEFINES LK-FECHA-2
009400                              PIC 9(14).
009500
009600 01  LK-RESULT-REC.
009700     05  LK-ELAPSED-HOURS       PIC S9(09).
009800     05  LK-WITHIN-2-HOURS      PIC X(01).
009900         88  WITHIN-2-HOURS     VALUE "Y".
010000         88  NOT-WITHIN-2-HOURS VALUE "N".
010100 01  LK-RETURN-CD REDEFINES LK-RESULT-REC.
010200     05  FILLER                 PIC S9(09).
010300     05  LK-RETURN-CD-N         PIC 9(01).
010400
010500 PROCEDURE DIVISION USING LK-FECHA-1, LK-FECHA-2, LK-RESULT-REC.
010600 000-MAINLINE.
010700     PERFORM 100-CALC-TOTAL-MINUTES THRU 100-EXIT.
010800     SUBTRACT WS-TOTAL-MINUTES-2 FROM WS-TOTAL-MINUTES-1
010900              GIVING WS-ELAPSED-MINUTES.
011000     IF WS-ELAPSED-MINUTES < 0
011100        MULTIPLY WS-ELAPSED-MINUTES BY -1
011200                  GIVING WS-ELAPSED-MINUTES.
011300     DIVIDE WS-ELAPSED-MINUTES BY 60 GIVING WS-ELAPSED-HOURS.
011400     MOVE WS-ELAPSED-HOURS TO LK-ELAPSED-HOURS.
011500     IF WS-ELAPSED-MINUTES < 120
011600        SET WITHIN-2-HOURS TO TRUE
011700     ELSE
011800        SET NOT-WITHIN-2-HOURS TO TRUE.
011900     GOBACK.
012000
012100 100-CALC-TOTAL-MINUTES.
012200****** DAY-NUMBER APPROXIMATION - GOOD ENOUGH FOR A 2-HOUR
012300****** CONFLICT WINDOW; NOT A CALENDAR-ACCURATE JULIAN DATE
012400     DIVIDE LK-FECHA-1-ANO BY 4 GIVING WS-LEAP-ADJ-1.
012500     DIVIDE LK-FECHA-1-ANO BY 100 GIVING WS-LEAP-ADJ-2.
012600     DIVIDE LK-FECHA-1-ANO BY 400 GIVING WS-LEAP-ADJ-3.
012700     COMPUTE WS-TOTAL-DAYS-1 =
012800             (LK-FECHA-1-ANO * 365) + WS-LEAP-ADJ-1
012900             - WS-LEAP-ADJ-2 + WS-LEAP-ADJ-3
013000             + MONTH-DAYS(LK-FECHA-1-MES) + LK-FECHA-1-DIA.
013100     COMPUTE WS-TOTAL-MINUTES-1 =
013200             (WS-TOTAL-DAYS-1 * 1440)
013300             + (LK-FECHA-1-HH * 60) + LK-FECHA-1-MI.
013400
013500     DIVIDE LK-FECHA-2-ANO BY 4 GIVING WS-LEAP-ADJ-1.
013600     DIVIDE LK-FECHA-2-ANO BY 100 GIVING WS-LEAP-ADJ-2.
013700     DIVIDE LK-FECHA-2-ANO BY 400 GIVING WS-LEAP-ADJ-3.
013800     COMPUTE WS-TOTAL-DAYS-2 =
013900             (LK-FECHA-2-ANO * 365) + WS-LEAP-ADJ-1
014000             - WS-LEAP-ADJ-2 + WS-LEAP-ADJ-3
014100             + MONTH-DAYS(LK-FECHA-2-MES) + LK-FECHA-2-DIA.
014200     COMPUTE WS-TOTAL-MINUTES-2 =
014300             (WS-TOTAL-DAYS-2 * 1440)
014400             + (LK-FECHA-2-HH * 60) + LK-FECHA-2-MI.
014500 100-EXIT.
014600     EXIT.
