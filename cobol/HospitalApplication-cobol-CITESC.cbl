000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITESC.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          ESCAPES OR UN-ESCAPES THE OBSERVACIONES FIELD OF A
001400*          CITA LEDGER RECORD.  ON ESCAPE (LK-DIRECTION = "E")
001500*          EVERY LITERAL COMMA IS REPLACED BY A SEMICOLON SO THE
001600*          FIELD CAN RIDE SAFELY INSIDE THE COMMA-DELIMITED
001700*          LEDGER LINE.  ON UN-ESCAPE (LK-DIRECTION = "U") EVERY
001800*          SEMICOLON IS RESTORED TO A COMMA.  NO OTHER CHARACTER
001900*          IS TOUCHED.  CALLED BY CITBOOK.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*
002400*    03/14/89  ROK  0000  ORIGINAL PROGRAM.
002500*    11/02/91  ROK  0115  ADDED LK-DIRECTION-N NUMERIC
002600*                         ALTERNATE VIEW FOR CALLERS DRIVEN OFF
002700*                         A COMP SWITCH RATHER THAN A LETTER.
002800*    06/18/94  TGD  0204  SPLIT TEMP-TXT INTO A BYTE TABLE SO A
002900*                         FUTURE RELEASE CAN SCAN FOR OTHER
003000*                         DELIMITERS WITHOUT REWRITING INSPECT.
003100*    02/11/00  MM   0268  RAN FULL REGRESSION AGAINST Y2K TEST
003200*                         DECK - CLEAN.  NO DATE FIELDS IN THIS
003300*                         PROGRAM, NONE EXPECTED.
003400*    11/18/05  LMH  0341  CONFIRMED LK-TEXT STILL COMES BACK
003500*                         UNCHANGED WHEN A NULL CITA LEDGER LINE
003600*                         IS PASSED IN AFTER THE 320/330 REJECT
003700*                         FIX IN CITBOOK - NO CHANGE REQUIRED
003800*                         HERE, LOGGED PER AUDIT FINDING 05-0188.
003900*
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005200     05 TEMP-TXT                PIC X(100).
005300     05 TEMP-TXT-BYTES REDEFINES TEMP-TXT
005400                                 PIC X(01) OCCURS 100 TIMES.
005500     05 L                       PIC S9(4) COMP.
005600
005700 LINKAGE SECTION.
005800 01  LK-ESC-REC.
005900     05  LK-DIRECTION            PIC X(01).
006000         88  LK-ESCAPE           VALUE "E".
006100         88  LK-UNESCAPE         VALUE "U".
006200     05  LK-TEXT                 PIC X(100).
006300 01  LK-DIRECTION-ALT REDEFINES LK-ESC-REC.
006400     05  LK-DIRECTION-N          PIC 9(01).
006500     05  FILLER                  PIC X(100).
006600
006700 PROCEDURE DIVISION USING LK-ESC-REC.
006800 000-MAINLINE.
006900     MOVE LK-TEXT TO TEMP-TXT.
007000     IF LK-ESCAPE
007100        INSPECT TEMP-TXT REPLACING ALL "," BY ";"
007200     ELSE
007300        IF LK-UNESCAPE
007400           INSPECT TEMP-TXT REPLACING ALL ";" BY ",".
007500     MOVE TEMP-TXT TO LK-TEXT.
007600     GOBACK.
