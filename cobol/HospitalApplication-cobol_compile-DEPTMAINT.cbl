000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DEPTMAINT.
000400 AUTHOR. L. HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/93.
000700 DATE-COMPILED. 04/09/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          MAINTAINS THE DEPARTAMENTO, MEDICO AND SALA MASTERS
001400*          FROM A STREAM OF DEPARTMENT-OFFICE TRANSACTIONS, AND
001500*          SEPARATELY EDITS PACIENTE CONTACT-INFORMATION
001600*          TRANSACTIONS.  THREE TRANSACTION CODES ARE CARRIED ON
001700*          ONE TRANSACTION FILE -
001800*             D  -  CREATE OR RE-RATE A DEPARTAMENTO
001900*             M  -  ASSIGN A MEDICO TO A DEPARTAMENTO
002000*             S  -  OPEN A NEW SALA UNDER A DEPARTAMENTO
002100*          RUN NIGHTLY AFTER THE DEPARTMENT OFFICE KEYS THE
002200*          DAY'S PAPERWORK.  DOES NOT TOUCH THE CITA LEDGER -
002300*          SEE CITBOOK FOR THAT.
002400*
002500******************************************************************
002600*    CHANGE LOG
002700*
002800*    04/09/93  LMH  0170  ORIGINAL PROGRAM, PER DEPT. OF
002900*                         MEDICINE REQUEST 93-0041.
003000*    09/02/94  LMH  0188  ADDED THE S (CREATE SALA) TRANSACTION -
003100*                         ROOMS WERE BEING OPENED BY HAND
003200*                         AGAINST THE MASTER, WHICH SKIPPED THE
003300*                         DUPLICATE-NUMERO CHECK.
003400*    03/30/96  TGD  0221  ADD-MEDICO-TO-DEPTO NOW A NO-OP WHEN
003500*                         THE MEDICO IS ALREADY ON THE ROSTER -
003600*                         PREVIOUSLY REWROTE THE MASTER EVERY
003700*                         TIME, CHURNING THE VSAM CI.
003800*    08/01/98  MM   0261  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS
003900*                         PROGRAM; CONFIRMED CLEAN.
004000*    01/12/99  JS   0272  PACIENTE CONTACT-INFO EDIT ADDED AS A
004100*                         SECOND PASS IN THE SAME STEP SO THE
004200*                         DEPARTMENT OFFICE GETS ONE ERROR
004300*                         LISTING INSTEAD OF TWO JOBS.
004400*    11/19/03  JS   0318  TRIMMED TRAILING BLANKS EDIT ON
004500*                         TRN-DEP-NOMBRE TIGHTENED - A NAME OF
004600*                         ALL SPACES WAS SLIPPING PAST AS
004700*                         "NON-BLANK" ON SOME INPUT DECKS.
004800*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
006000            ORGANIZATION IS SEQUENTIAL.
006100     SELECT DEPTTRN  ASSIGN TO UT-S-DEPTTRN
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS TRNCODE.
006400     SELECT DEPTERR  ASSIGN TO UT-S-DEPTERR
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS DEPERRCODE.
006700     SELECT PACTRN   ASSIGN TO UT-S-PACTRN
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS PTRNCODE.
007000     SELECT PACERR   ASSIGN TO UT-S-PACERR
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS PACERRCODE.
007300     SELECT DEPMSTR  ASSIGN TO UT-S-DEPMSTR
007400            ORGANIZATION IS INDEXED
007500            ACCESS MODE IS DYNAMIC
007600            RECORD KEY IS DEP-NOMBRE
007700            FILE STATUS IS DEPCODE.
007800     SELECT MEDMSTR  ASSIGN TO UT-S-MEDMSTR
007900            ORGANIZATION IS INDEXED
008000            ACCESS MODE IS DYNAMIC
008100            RECORD KEY IS MED-DNI
008200            FILE STATUS IS MEDCODE.
008300     SELECT SALMSTR  ASSIGN TO UT-S-SALMSTR
008400            ORGANIZATION IS INDEXED
008500            ACCESS MODE IS DYNAMIC
008600            RECORD KEY IS SAL-NUMERO
008700            FILE STATUS IS SALCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 100 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                     PIC X(100).
009800
009900 FD  DEPTTRN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 71 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS DEPTTRN-REC.
010500 01  DEPTTRN-REC.
010600     05  TRN-CODE                   PIC X(01).
010700         88  TRN-DEPTO               VALUE "D".
010800         88  TRN-ADD-MEDICO          VALUE "M".
010900         88  TRN-CREATE-SALA         VALUE "S".
011000     05  TRN-DEPTO-DATA.
011100         10  TRN-DEP-NOMBRE          PIC X(30).
011200         10  TRN-DEP-ESPECIALIDAD    PIC X(20).
011300     05  TRN-MEDICO-DATA REDEFINES TRN-DEPTO-DATA.
011400         10  TRN-MED-DNI             PIC X(11).
011500         10  TRN-MED-DEPARTAMENTO    PIC X(30).
011600         10  FILLER                  PIC X(09).
011700     05  TRN-SALA-DATA REDEFINES TRN-DEPTO-DATA.
011800         10  TRN-SAL-NUMERO          PIC X(10).
011900         10  TRN-SAL-TIPO            PIC X(20).
012000         10  TRN-SAL-DEPARTAMENTO    PIC X(20).
012100     05  FILLER                      PIC X(20).
012200
012300 FD  DEPTERR
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 136 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS DEPTERR-REC.
012900 01  DEPTERR-REC.
013000     05  DEPERR-MSG                  PIC X(60).
013100     05  DEPERR-TRN-DATA             PIC X(71).
013200     05  FILLER                      PIC X(05).
013300
013400 FD  PACTRN
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 90 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS PACTRN-REC.
014000 01  PACTRN-REC.
014100     05  PACTRN-DNI                  PIC X(11).
014200     05  PACTRN-TELEFONO             PIC X(15).
014300     05  PACTRN-DIRECCION            PIC X(60).
014400     05  FILLER                      PIC X(04).
014500
014600 FD  PACERR
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 151 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS PACERR-REC.
015200 01  PACERR-REC.
015300     05  PACERR-MSG                  PIC X(60).
015400     05  PACERR-TRN-DATA             PIC X(90).
015500     05  FILLER                      PIC X(01).
015600
015700     COPY DEPMSTR.
015800     COPY MEDMSTR.
015900     COPY SALMSTR.
016000
016100 WORKING-STORAGE SECTION.
016200 01  FILE-STATUS-CODES.
016300     05  TRNCODE                    PIC X(02).
016400         88  NO-MORE-DEPTTRN-RECS   VALUE "10".
016500     05  DEPERRCODE                 PIC X(02).
016600     05  PTRNCODE                   PIC X(02).
016700         88  NO-MORE-PACTRN-RECS    VALUE "10".
016800     05  PACERRCODE                 PIC X(02).
016900     05  DEPCODE                    PIC X(02).
017000     05  MEDCODE                    PIC X(02).
017100     05  SALCODE                    PIC X(02).
017200
017300 01  COUNTERS-AND-ACCUMULATORS.
017400     05  DEPTTRN-READ               PIC 9(07) COMP VALUE 0.
017500     05  DEPTTRN-ACCEPTED           PIC 9(07) COMP VALUE 0.
017600     05  DEPTTRN-REJECTED           PIC 9(07) COMP VALUE 0.
017700     05  PACTRN-READ                PIC 9(07) COMP VALUE 0.
017800     05  PACTRN-ACCEPTED            PIC 9(07) COMP VALUE 0.
017900     05  PACTRN-REJECTED            PIC 9(07) COMP VALUE 0.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  MORE-DEPTTRN-SW            PIC X(01) VALUE "Y".
018300         88  MORE-DEPTTRN-RECS      VALUE "Y".
018400     05  MORE-PACTRN-SW             PIC X(01) VALUE "Y".
018500         88  MORE-PACTRN-RECS       VALUE "Y".
018600     05  REJECT-SW                  PIC X(01).
018700         88  REQUEST-ACCEPTED       VALUE "N".
018800         88  REQUEST-REJECTED       VALUE "Y".
018900     05  FOUND-SW                   PIC X(01).
019000         88  ROW-FOUND              VALUE "Y".
019100         88  ROW-NOT-FOUND          VALUE "N".
019200
019300 01  WS-REJECT-MSG                  PIC X(60).
019400
019500 PROCEDURE DIVISION.
019600 000-MAINLINE.
019700     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
019800     PERFORM 200-PROCESS-DEPTO-TRAN THRU 200-EXIT
019900         UNTIL NOT MORE-DEPTTRN-RECS.
020000     PERFORM 800-PROCESS-PAC-TRAN THRU 800-EXIT
020100         UNTIL NOT MORE-PACTRN-RECS.
020200     DISPLAY "DEPTMAINT COMPLETE - DEPTO TRANS READ "
020300             DEPTTRN-READ " ACCEPTED " DEPTTRN-ACCEPTED
020400             " REJECTED " DEPTTRN-REJECTED.
020500     DISPLAY "                    PACIENTE TRANS READ "
020600             PACTRN-READ " ACCEPTED " PACTRN-ACCEPTED
020700             " REJECTED " PACTRN-REJECTED.
020800     CLOSE DEPTTRN PACTRN DEPTERR PACERR DEPMSTR MEDMSTR
020900           SALMSTR SYSOUT.
021000     STOP RUN.
021100 000-EXIT.
021200     EXIT.
021300
021400 050-HOUSEKEEPING.
021500     DISPLAY "DEPTMAINT - DEPARTAMENTO MAINTENANCE STARTING".
021600     OPEN INPUT DEPTTRN PACTRN.
021700     OPEN OUTPUT DEPTERR PACERR SYSOUT.
021800     OPEN I-O DEPMSTR MEDMSTR SALMSTR.
021900
022000     READ DEPTTRN
022100         AT END MOVE "N" TO MORE-DEPTTRN-SW
022200     END-READ.
022300     READ PACTRN
022400         AT END MOVE "N" TO MORE-PACTRN-SW
022500     END-READ.
022600 050-EXIT.
022700     EXIT.
022800
022900 200-PROCESS-DEPTO-TRAN.
023000     ADD 1 TO DEPTTRN-READ.
023100     SET REQUEST-ACCEPTED TO TRUE.
023200     MOVE SPACES TO WS-REJECT-MSG.
023300
023400     EVALUATE TRUE
023500         WHEN TRN-DEPTO
023600             PERFORM 300-VALIDATE-DEPTO THRU 300-EXIT
023700         WHEN TRN-ADD-MEDICO
023800             PERFORM 400-ADD-MEDICO-TO-DEPTO THRU 400-EXIT
023900         WHEN TRN-CREATE-SALA
024000             PERFORM 450-CREATE-SALA THRU 450-EXIT
024100     END-EVALUATE.
024200
024300     IF REQUEST-REJECTED
024400         ADD 1 TO DEPTTRN-REJECTED
024500     ELSE
024600         ADD 1 TO DEPTTRN-ACCEPTED.
024700
024800     READ DEPTTRN
024900         AT END MOVE "N" TO MORE-DEPTTRN-SW
025000     END-READ.
025100 200-EXIT.
025200     EXIT.
025300
025400****** RULE 10 - NAME REQUIRED.  RULE 11 - ESPECIALIDAD
025500****** REQUIRED.  A NEW NAME WRITES A NEW DEPARTAMENTO-MASTER-
025600****** REC; AN EXISTING NAME RE-RATES THE ESPECIALIDAD ON FILE.
025700 300-VALIDATE-DEPTO.
025800     IF TRN-DEP-NOMBRE = SPACES
025900         SET REQUEST-REJECTED TO TRUE
026000         MOVE "El nombre del departamento no puede ser nulo "
026100         "ni vacio." TO WS-REJECT-MSG
026200     ELSE
026300         IF TRN-DEP-ESPECIALIDAD = SPACES
026400             SET REQUEST-REJECTED TO TRUE
026500             MOVE "La especialidad no puede ser nula."
026600                   TO WS-REJECT-MSG.
026700
026800     IF REQUEST-REJECTED
026900         PERFORM 790-WRITE-DEPTERR THRU 790-EXIT
027000         GO TO 300-EXIT.
027100
027200     MOVE TRN-DEP-NOMBRE TO DEP-NOMBRE.
027300     READ DEPMSTR
027400         INVALID KEY
027500             SET ROW-NOT-FOUND TO TRUE
027600         NOT INVALID KEY
027700             SET ROW-FOUND TO TRUE
027800     END-READ.
027900     MOVE TRN-DEP-ESPECIALIDAD TO DEP-ESPECIALIDAD.
028000     IF ROW-FOUND
028100         REWRITE DEPARTAMENTO-MASTER-REC
028200     ELSE
028300         WRITE DEPARTAMENTO-MASTER-REC.
028400 300-EXIT.
028500     EXIT.
028600
028700****** RULE 12 - IDEMPOTENT DOCTOR REGISTRATION.  A MEDICO
028800****** ALREADY CARRYING THIS DEPARTAMENTO ON THE MASTER IS LEFT
028900****** ALONE - NO REWRITE, NO ERROR.
029000 400-ADD-MEDICO-TO-DEPTO.
029100     MOVE TRN-MED-DNI TO MED-DNI.
029200     READ MEDMSTR
029300         INVALID KEY
029400             SET ROW-NOT-FOUND TO TRUE
029500         NOT INVALID KEY
029600             SET ROW-FOUND TO TRUE
029700     END-READ.
029800     IF ROW-NOT-FOUND
029900         SET REQUEST-REJECTED TO TRUE
030000         MOVE "Medico no encontrado." TO WS-REJECT-MSG
030100         PERFORM 790-WRITE-DEPTERR THRU 790-EXIT
030200         GO TO 400-EXIT.
030300
030400     IF MED-DEPARTAMENTO = TRN-MED-DEPARTAMENTO
030500         DISPLAY "MEDICO ", MED-DNI,
030600                 " YA REGISTRADO - SIN CAMBIOS"
030700         GO TO 400-EXIT.
030800
030900     MOVE TRN-MED-DEPARTAMENTO TO MED-DEPARTAMENTO.
031000     REWRITE MEDICO-MASTER-REC
031100         INVALID KEY
031200             SET REQUEST-REJECTED TO TRUE
031300             MOVE "No se pudo actualizar el medico."
031400                   TO WS-REJECT-MSG
031500             PERFORM 790-WRITE-DEPTERR THRU 790-EXIT
031600     END-REWRITE.
031700 400-EXIT.
031800     EXIT.
031900
032000****** ROOM CREATION UNDER A DEPARTAMENTO.  A DUPLICATE NUMERO
032100****** IS REJECTED RATHER THAN OVERWRITING THE EXISTING SALA.
032200 450-CREATE-SALA.
032300     MOVE TRN-SAL-NUMERO      TO SAL-NUMERO.
032400     MOVE TRN-SAL-TIPO        TO SAL-TIPO.
032500     MOVE TRN-SAL-DEPARTAMENTO TO SAL-DEPARTAMENTO.
032600     WRITE SALA-MASTER-REC
032700         INVALID KEY
032800             SET REQUEST-REJECTED TO TRUE
032900             MOVE "La sala ya existe en el maestro."
033000                   TO WS-REJECT-MSG
033100             PERFORM 790-WRITE-DEPTERR THRU 790-EXIT
033200     END-WRITE.
033300 450-EXIT.
033400     EXIT.
033500
033600 790-WRITE-DEPTERR.
033700     MOVE WS-REJECT-MSG  TO DEPERR-MSG.
033800     MOVE DEPTTRN-REC    TO DEPERR-TRN-DATA.
033900     WRITE DEPTERR-REC.
034000 790-EXIT.
034100     EXIT.
034200
034300****** RULE 13 - TELEFONO AND DIRECCION ARE BOTH REQUIRED ON A
034400****** PACIENTE CONTACT-INFORMATION TRANSACTION.
034500 800-PROCESS-PAC-TRAN.
034600     ADD 1 TO PACTRN-READ.
034700     SET REQUEST-ACCEPTED TO TRUE.
034800     MOVE SPACES TO WS-REJECT-MSG.
034900
035000     IF PACTRN-TELEFONO = SPACES
035100         SET REQUEST-REJECTED TO TRUE
035200         MOVE "El telefono no puede ser nulo ni vacio."
035300               TO WS-REJECT-MSG
035400     ELSE
035500         IF PACTRN-DIRECCION = SPACES
035600             SET REQUEST-REJECTED TO TRUE
035700             MOVE "La direccion no puede ser nula ni vacia."
035800                   TO WS-REJECT-MSG.
035900
036000     IF REQUEST-REJECTED
036100         PERFORM 850-WRITE-PACERR THRU 850-EXIT
036200         ADD 1 TO PACTRN-REJECTED
036300     ELSE
036400         DISPLAY "PACIENTE VALIDADO - DNI " PACTRN-DNI
036500         ADD 1 TO PACTRN-ACCEPTED.
036600
036700     READ PACTRN
036800         AT END MOVE "N" TO MORE-PACTRN-SW
036900     END-READ.
037000 800-EXIT.
037100     EXIT.
037200
037300 850-WRITE-PACERR.
037400     MOVE WS-REJECT-MSG TO PACERR-MSG.
037500     MOVE PACTRN-REC    TO PACERR-TRN-DATA.
037600     WRITE PACERR-REC.
037700 850-EXIT.
037800     EXIT.
