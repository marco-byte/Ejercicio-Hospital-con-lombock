000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CITBOOK.
000400 AUTHOR. R. OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          DRIVES THE APPOINTMENT SCHEDULING SUBSYSTEM.  LOADS
001400*          THE FOUR STANDING MASTERS (PACIENTE, MEDICO, SALA,
001500*          DEPARTAMENTO) AND THE CITA LEDGER INTO MEMORY, THEN
001600*          READS A STREAM OF APPOINTMENT REQUESTS, VALIDATES AND
001700*          CONFLICT-CHECKS EACH ONE AGAINST EVERY CITA ALREADY
001800*          ON THE LEDGER OR BOOKED EARLIER IN THIS SAME RUN, AND
001900*          EITHER ADDS IT TO THE LEDGER OR DROPS IT TO CITERR
002000*          WITH A REASON.  THE FULL LEDGER IS RE-WRITTEN AT
002100*          END OF RUN.  A BAD CITA LEDGER LINE AT LOAD TIME IS
002200*          TREATED AS A DAMAGED MASTER FILE - THE JOB ABENDS
002300*          RATHER THAN CONTINUE ON PARTIAL DATA.  AFTER THE
002400*          LEDGER IS RE-WRITTEN, A SMALL DECK OF QUERY CARDS IS
002500*          READ AND ANSWERED STRAIGHT OUT OF THE IN-MEMORY
002600*          INDICES - NO RE-READ OF THE LEDGER OR THE MASTERS IS
002700*          NEEDED TO LIST A PACIENTE'S, MEDICO'S OR SALA'S CITAS.
002800*
002900******************************************************************
003000*    CHANGE LOG
003100*
003200*    03/14/89  ROK  0000  ORIGINAL PROGRAM.
003300*    07/22/90  ROK  0048  ADDED THE SALA AVAILABILITY CHECK -
003400*                         ORIGINAL RELEASE ONLY CHECKED THE
003500*                         MEDICO.
003600*    11/02/91  ROK  0114  CITWNDO NOW CALLED FOR BOTH MEDICO AND
003700*                         SALA CONFLICT WINDOWS INSTEAD OF TWO
003800*                         COPIES OF THE SAME ARITHMETIC.
003900*    04/09/93  LMH  0170  ADDED THE ESPECIALIDAD-MATCH EDIT
004000*                         (500-CHECK-ESPECIALIDAD) PER DEPT.
004100*                         OF MEDICINE REQUEST 93-0041.
004200*    06/18/94  TGD  0204  CITA-OBSERVACIONES NOW RUN THROUGH
004300*                         CITESC BEFORE BEING WRITTEN TO THE
004400*                         LEDGER SO AN EMBEDDED COMMA DOES NOT
004500*                         SHIFT THE LEDGER COLUMNS.
004600*    08/01/98  MM   0261  Y2K - CITA-FECHA-ANO AND ALL DATE
004700*                         COMPARES CONFIRMED 4-DIGIT CCYY.  NO
004800*                         2-DIGIT YEAR WINDOWING REMAINS HERE.
004900*    02/11/00  MM   0268  RAN FULL REGRESSION AGAINST Y2K TEST
005000*                         DECK - CLEAN.
005100*    09/14/01  JS   0291  PAST-DATE EDIT NOW COMPARES AGAINST
005200*                         THE RUN DATE-TIME, NOT JUST THE RUN
005300*                         DATE, PER HELP DESK TICKET 01-0337.
005400*    02/20/02  JS   0304  CITA-COSTO MOVED TO COMP-3 IN THE
005500*                         LEDGER TABLE TO MATCH CITALGR.
005600*    05/03/04  JS   0329  ADDED CITQRY/CITQOUT AND THE 600 SERIES
005700*                         SO THE FRONT DESK CAN LOOK UP A
005800*                         PACIENTE, MEDICO OR SALA'S BOOKED
005900*                         CITAS WITHOUT RUNNING A NEW LEDGER
006000*                         LOAD - READS THE INDICES BUILT BY 099.
006100*    11/18/05  LMH  0341  320-FIND-MEDICO AND 330-FIND-SALA NOW
006200*                         REJECT THE REQUEST WHEN THE SEARCH ALL
006300*                         COMES BACK ROW-NOT-FOUND - A BAD DNI OR
006400*                         NUMERO-SALA ON THE CARD WAS FALLING
006500*                         THROUGH TO 500-CHECK-ESPECIALIDAD WITH
006600*                         THE SAVE-SUB STILL ZERO.  PER AUDIT
006700*                         FINDING 05-0188.
006800*
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
008000            ORGANIZATION IS SEQUENTIAL.
008100     SELECT CITREQ   ASSIGN TO UT-S-CITREQ
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS REQCODE.
008400     SELECT CITERR   ASSIGN TO UT-S-CITERR
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS ERRCODE.
008700     SELECT CITAIN   ASSIGN TO UT-S-CITAIN
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS INCODE.
009000     SELECT CITAOUT  ASSIGN TO UT-S-CITAOUT
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS OUTCODE.
009300     SELECT PACMSTR  ASSIGN TO UT-S-PACMSTR
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS IS PACCODE.
009600     SELECT MEDMSTR  ASSIGN TO UT-S-MEDMSTR
009700            ORGANIZATION IS SEQUENTIAL
009800            FILE STATUS IS MEDCODE.
009900     SELECT SALMSTR  ASSIGN TO UT-S-SALMSTR
010000            ORGANIZATION IS SEQUENTIAL
010100            FILE STATUS IS SALCODE.
010200     SELECT DEPMSTR  ASSIGN TO UT-S-DEPMSTR
010300            ORGANIZATION IS SEQUENTIAL
010400            FILE STATUS IS DEPCODE.
010500     SELECT CITQRY   ASSIGN TO UT-S-CITQRY
010600            ORGANIZATION IS SEQUENTIAL
010700            FILE STATUS IS QRYICOD.
010800     SELECT CITQOUT  ASSIGN TO UT-S-CITQOUT
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS IS QRYOCOD.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 100 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC                     PIC X(100).
012100
012200 FD  CITREQ
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 179 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS CITREQ-REC.
012800 01  CITREQ-REC.
012900     05  REQ-DNI-PACIENTE           PIC X(11).
013000     05  FILLER                     PIC X(02).
013100     05  REQ-DNI-MEDICO             PIC X(11).
013200     05  FILLER                     PIC X(02).
013300     05  REQ-NUMERO-SALA            PIC X(10).
013400     05  FILLER                     PIC X(02).
013500     05  REQ-FECHA-HORA-ISO         PIC X(19).
013600     05  FILLER                     PIC X(02).
013700     05  REQ-COSTO                  PIC S9(9)V9(2) COMP-3.
013800     05  FILLER                     PIC X(02).
013900     05  REQ-OBSERVACIONES          PIC X(100).
014000     05  FILLER                     PIC X(12).
014100
014200 FD  CITERR
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 244 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS CITERR-REC.
014800 01  CITERR-REC.
014900     05  ERR-MSG                    PIC X(60).
015000     05  ERR-REQ-DATA               PIC X(179).
015100     05  FILLER                     PIC X(05).
015200
015300 FD  CITAIN
015400     RECORDING MODE IS V
015500     LABEL RECORDS ARE STANDARD
015600     DATA RECORD IS CITAIN-REC.
015700 01  CITAIN-REC                     PIC X(200).
015800
015900 FD  CITAOUT
016000     RECORDING MODE IS V
016100     LABEL RECORDS ARE STANDARD
016200     DATA RECORD IS CITAOUT-REC.
016300 01  CITAOUT-REC                    PIC X(200).
016400
016500 FD  PACMSTR
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 200 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS PACMSTR-FD-REC.
017100 01  PACMSTR-FD-REC                 PIC X(200).
017200
017300 FD  MEDMSTR
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 200 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS MEDMSTR-FD-REC.
017900 01  MEDMSTR-FD-REC                 PIC X(200).
018000
018100 FD  SALMSTR
018200     RECORDING MODE IS F
018300     LABEL RECORDS ARE STANDARD
018400     RECORD CONTAINS 100 CHARACTERS
018500     BLOCK CONTAINS 0 RECORDS
018600     DATA RECORD IS SALMSTR-FD-REC.
018700 01  SALMSTR-FD-REC                 PIC X(100).
018800
018900 FD  DEPMSTR
019000     RECORDING MODE IS F
019100     LABEL RECORDS ARE STANDARD
019200     RECORD CONTAINS 80 CHARACTERS
019300     BLOCK CONTAINS 0 RECORDS
019400     DATA RECORD IS DEPMSTR-FD-REC.
019500 01  DEPMSTR-FD-REC                 PIC X(80).
019600
019700****** QUERY REQUEST - ONE CARD PER LOOKUP AGAINST THE IN-MEMORY
019800****** LEDGER INDICES BUILT BY THE 090/099 SERIES ABOVE.  NO
019900****** MASTER FILE I/O IS DONE TO ANSWER A QUERY.
020000 FD  CITQRY
020100     RECORDING MODE IS F
020200     LABEL RECORDS ARE STANDARD
020300     RECORD CONTAINS 30 CHARACTERS
020400     BLOCK CONTAINS 0 RECORDS
020500     DATA RECORD IS CITQRY-REC.
020600 01  CITQRY-REC.
020700     05  QRY-TIPO                   PIC X(01).
020800         88  QRY-POR-PACIENTE       VALUE "P".
020900         88  QRY-POR-MEDICO         VALUE "M".
021000         88  QRY-POR-SALA           VALUE "S".
021100     05  QRY-CLAVE                  PIC X(11).
021200     05  FILLER                     PIC X(18).
021300
021400 FD  CITQOUT
021500     RECORDING MODE IS V
021600     LABEL RECORDS ARE STANDARD
021700     DATA RECORD IS CITQOUT-REC.
021800 01  CITQOUT-REC                    PIC X(200).
021900
022000 WORKING-STORAGE SECTION.
022100 77  ZERO-VAL                       PIC 9(01) VALUE 0.
022200 77  ONE-VAL                        PIC 9(01) VALUE 1.
022300
022400 01  FILE-STATUS-CODES.
022500     05  REQCODE                    PIC X(02).
022600         88  NO-MORE-REQ-RECS       VALUE "10".
022700     05  ERRCODE                    PIC X(02).
022800     05  INCODE                     PIC X(02).
022900         88  NO-MORE-CITAIN-RECS    VALUE "10".
023000     05  OUTCODE                    PIC X(02).
023100     05  PACCODE                    PIC X(02).
023200         88  NO-MORE-PAC-RECS       VALUE "10".
023300     05  MEDCODE                    PIC X(02).
023400         88  NO-MORE-MED-RECS       VALUE "10".
023500     05  SALCODE                    PIC X(02).
023600         88  NO-MORE-SAL-RECS       VALUE "10".
023700     05  DEPCODE                    PIC X(02).
023800         88  NO-MORE-DEP-RECS       VALUE "10".
023900     05  QRYICOD                    PIC X(02).
024000         88  NO-MORE-QRY-RECS       VALUE "10".
024100     05  QRYOCOD                    PIC X(02).
024200
024300     COPY PACMSTR.
024400     COPY MEDMSTR.
024500     COPY SALMSTR.
024600     COPY DEPMSTR.
024700     COPY CITALGR.
024800     COPY ABENDREC.
024900
025000 01  PACIENTE-TABLE.
025100     05  PACIENTE-TBL OCCURS 2000 TIMES
025200                       ASCENDING KEY IS TBL-PAC-DNI
025300                       INDEXED BY PAC-IDX.
025400         10  TBL-PAC-DNI            PIC X(11).
025500         10  TBL-PAC-NOMBRE         PIC X(30).
025600         10  TBL-PAC-APELLIDO       PIC X(30).
025700         10  TBL-PAC-TELEFONO       PIC X(15).
025800         10  TBL-PAC-DIRECCION      PIC X(60).
025900         10  FILLER                 PIC X(04).
026000
026100 01  MEDICO-TABLE.
026200     05  MEDICO-TBL OCCURS 1000 TIMES
026300                     ASCENDING KEY IS TBL-MED-DNI
026400                     INDEXED BY MED-IDX.
026500         10  TBL-MED-DNI            PIC X(11).
026600         10  TBL-MED-NOMBRE         PIC X(30).
026700         10  TBL-MED-APELLIDO       PIC X(30).
026800         10  TBL-MED-ESPECIALIDAD   PIC X(20).
026900         10  TBL-MED-DEPARTAMENTO   PIC X(30).
027000         10  FILLER                 PIC X(09).
027100
027200 01  SALA-TABLE.
027300     05  SALA-TBL OCCURS 1000 TIMES
027400                   ASCENDING KEY IS TBL-SAL-NUMERO
027500                   INDEXED BY SAL-IDX.
027600         10  TBL-SAL-NUMERO         PIC X(10).
027700         10  TBL-SAL-TIPO           PIC X(20).
027800         10  TBL-SAL-DEPARTAMENTO   PIC X(30).
027900         10  FILLER                 PIC X(05).
028000
028100 01  DEPARTAMENTO-TABLE.
028200     05  DEPTO-TBL OCCURS 300 TIMES
028300                    ASCENDING KEY IS TBL-DEP-NOMBRE
028400                    INDEXED BY DEP-IDX.
028500         10  TBL-DEP-NOMBRE         PIC X(30).
028600         10  TBL-DEP-ESPECIALIDAD   PIC X(20).
028700         10  FILLER                 PIC X(05).
028800
028900****** IN-MEMORY CITA LEDGER - HOLDS EVERY CITA READ FROM THE
029000****** LEDGER FILE PLUS EVERY CITA BOOKED DURING THIS RUN, SO A
029100****** CONFLICT CHECK SEES BOTH.
029200 01  CITA-LEDGER-TABLE.
029300     05  CITA-TBL OCCURS 5000 TIMES
029400                   INDEXED BY CIT-IDX.
029500         10  TBL-CITA-DNI-PACIENTE  PIC X(11).
029600         10  TBL-CITA-DNI-MEDICO    PIC X(11).
029700         10  TBL-CITA-NUMERO-SALA   PIC X(10).
029800         10  TBL-CITA-FECHA-HORA.
029900             15  TBL-CITA-FECHA-ANO PIC 9(04).
030000             15  TBL-CITA-FECHA-MES PIC 9(02).
030100             15  TBL-CITA-FECHA-DIA PIC 9(02).
030200             15  TBL-CITA-HORA-HH   PIC 9(02).
030300             15  TBL-CITA-HORA-MI   PIC 9(02).
030400             15  TBL-CITA-HORA-SS   PIC 9(02).
030500         10  TBL-CITA-FECHA-HORA-NUM REDEFINES
030600                             TBL-CITA-FECHA-HORA PIC 9(14).
030700         10  TBL-CITA-FECHA-HORA-ISO PIC X(19).
030800         10  TBL-CITA-COSTO         PIC S9(9)V9(2) COMP-3.
030900         10  TBL-CITA-ESTADO        PIC X(12).
031000         10  TBL-CITA-OBSERVACIONES PIC X(100).
031100         10  FILLER                 PIC X(12).
031200
031300****** SECONDARY INDICES - SUBSCRIPT LISTS USED BY THE DOCTOR
031400****** AND ROOM AVAILABILITY CHECKS SO THEY DO NOT HAVE TO SCAN
031500****** THE WHOLE CITA-LEDGER-TABLE FOR EVERY REQUEST.
031600 01  IDX-POR-PACIENTE-TABLE.
031700     05  IDX-PAC-ENTRY OCCURS 5000 TIMES INDEXED BY IPAC-IDX.
031800         10  IDX-PAC-DNI            PIC X(11).
031900         10  IDX-PAC-CIT-SUB        PIC 9(04) COMP.
032000
032100 01  IDX-POR-MEDICO-TABLE.
032200     05  IDX-MED-ENTRY OCCURS 5000 TIMES INDEXED BY IMED-IDX.
032300         10  IDX-MED-DNI            PIC X(11).
032400         10  IDX-MED-CIT-SUB        PIC 9(04) COMP.
032500
032600 01  IDX-POR-SALA-TABLE.
032700     05  IDX-SAL-ENTRY OCCURS 5000 TIMES INDEXED BY ISAL-IDX.
032800         10  IDX-SAL-NUMERO         PIC X(10).
032900         10  IDX-SAL-CIT-SUB        PIC 9(04) COMP.
033000
033100 01  COUNTERS-AND-ACCUMULATORS.
033200     05  PACIENTE-COUNT             PIC 9(04) COMP VALUE 0.
033300     05  MEDICO-COUNT               PIC 9(04) COMP VALUE 0.
033400     05  SALA-COUNT                 PIC 9(04) COMP VALUE 0.
033500     05  DEPTO-COUNT                PIC 9(04) COMP VALUE 0.
033600     05  CITA-COUNT                 PIC 9(04) COMP VALUE 0.
033700     05  IDX-PAC-COUNT              PIC 9(04) COMP VALUE 0.
033800     05  IDX-MED-COUNT              PIC 9(04) COMP VALUE 0.
033900     05  IDX-SAL-COUNT              PIC 9(04) COMP VALUE 0.
034000     05  WS-SAVE-SUB                PIC 9(04) COMP VALUE 0.
034100     05  WS-MED-IDX-SAVE            PIC 9(04) COMP VALUE 0.
034200     05  WS-SAL-IDX-SAVE            PIC 9(04) COMP VALUE 0.
034300     05  WS-DEP-IDX-SAVE            PIC 9(04) COMP VALUE 0.
034400     05  REQUESTS-READ              PIC 9(07) COMP VALUE 0.
034500     05  REQUESTS-BOOKED            PIC 9(07) COMP VALUE 0.
034600     05  REQUESTS-REJECTED          PIC 9(07) COMP VALUE 0.
034700     05  WS-FIELD-COUNT             PIC 9(02) COMP VALUE 0.
034800     05  QUERIES-READ               PIC 9(07) COMP VALUE 0.
034900     05  QUERY-MATCHES              PIC 9(07) COMP VALUE 0.
035000
035100 01  FLAGS-AND-SWITCHES.
035200     05  MORE-PAC-SW                PIC X(01) VALUE "Y".
035300         88  MORE-PAC-RECS          VALUE "Y".
035400     05  MORE-MED-SW                PIC X(01) VALUE "Y".
035500         88  MORE-MED-RECS          VALUE "Y".
035600     05  MORE-SAL-SW                PIC X(01) VALUE "Y".
035700         88  MORE-SAL-RECS          VALUE "Y".
035800     05  MORE-DEP-SW                PIC X(01) VALUE "Y".
035900         88  MORE-DEP-RECS          VALUE "Y".
036000     05  MORE-CITAIN-SW             PIC X(01) VALUE "Y".
036100         88  MORE-CITAIN-RECS       VALUE "Y".
036200     05  MORE-REQ-SW                PIC X(01) VALUE "Y".
036300         88  MORE-REQUESTS          VALUE "Y".
036400     05  MORE-QRYIN-SW              PIC X(01) VALUE "Y".
036500         88  MORE-QRYIN-RECS        VALUE "Y".
036600     05  REJECT-SW                  PIC X(01).
036700         88  REQUEST-ACCEPTED       VALUE "N".
036800         88  REQUEST-REJECTED       VALUE "Y".
036900     05  CONFLICT-SW                PIC X(01).
037000         88  CONFLICT-FOUND         VALUE "Y".
037100         88  NO-CONFLICT            VALUE "N".
037200     05  CSV-OK-SW                  PIC X(01).
037300         88  CSV-FORMAT-OK          VALUE "Y".
037400         88  CSV-FORMAT-BAD         VALUE "N".
037500     05  FOUND-SW                   PIC X(01).
037600         88  ROW-FOUND              VALUE "Y".
037700         88  ROW-NOT-FOUND          VALUE "N".
037800
037900 01  MISC-WS-FLDS.
038000     05  WS-REJECT-MSG              PIC X(60).
038100     05  WS-RUN-DATE-8              PIC 9(08).
038200     05  WS-RUN-TIME-8              PIC 9(06).
038300     05  WS-RUN-FECHA-HORA.
038400         10  WS-RUN-ANO             PIC 9(04).
038500         10  WS-RUN-MES             PIC 9(02).
038600         10  WS-RUN-DIA             PIC 9(02).
038700         10  WS-RUN-HH              PIC 9(02).
038800         10  WS-RUN-MI              PIC 9(02).
038900         10  WS-RUN-SS              PIC 9(02).
039000     05  WS-RUN-FECHA-HORA-NUM REDEFINES WS-RUN-FECHA-HORA
039100                                    PIC 9(14).
039200     05  WS-REQ-FECHA-HORA.
039300         10  WS-REQ-FECHA-ANO       PIC 9(04).
039400         10  WS-REQ-FECHA-MES       PIC 9(02).
039500         10  WS-REQ-FECHA-DIA       PIC 9(02).
039600         10  WS-REQ-HORA-HH         PIC 9(02).
039700         10  WS-REQ-HORA-MI         PIC 9(02).
039800         10  WS-REQ-HORA-SS         PIC 9(02).
039900     05  WS-REQ-FECHA-HORA-NUM REDEFINES WS-REQ-FECHA-HORA
040000                                    PIC 9(14).
040100     05  WS-COSTO-TEXT              PIC X(12).
040200     05  WS-COSTO-SPLIT REDEFINES WS-COSTO-TEXT.
040300         10  WS-COSTO-INT-TXT       PIC 9(09).
040400         10  FILLER                 PIC X(01).
040500         10  WS-COSTO-DEC-TXT       PIC 9(02).
040600     05  WS-COSTO-EDITED            PIC 9(09).9(02).
040700
040800 01  WS-CW-FECHA-1.
040900     05  WS-CW-1-ANO                PIC 9(04).
041000     05  WS-CW-1-MES                PIC 9(02).
041100     05  WS-CW-1-DIA                PIC 9(02).
041200     05  WS-CW-1-HH                 PIC 9(02).
041300     05  WS-CW-1-MI                 PIC 9(02).
041400     05  WS-CW-1-SS                 PIC 9(02).
041500
041600 01  WS-CW-FECHA-2.
041700     05  WS-CW-2-ANO                PIC 9(04).
041800     05  WS-CW-2-MES                PIC 9(02).
041900     05  WS-CW-2-DIA                PIC 9(02).
042000     05  WS-CW-2-HH                 PIC 9(02).
042100     05  WS-CW-2-MI                 PIC 9(02).
042200     05  WS-CW-2-SS                 PIC 9(02).
042300
042400 01  WS-CW-RESULT.
042500     05  WS-CW-ELAPSED-HOURS        PIC S9(09).
042600     05  WS-CW-WITHIN-2-HOURS       PIC X(01).
042700         88  CW-WITHIN-2-HOURS      VALUE "Y".
042800
042900 01  WS-ESC-REC.
043000     05  WS-ESC-DIRECTION           PIC X(01).
043100     05  WS-ESC-TEXT                PIC X(100).
043200
043300 PROCEDURE DIVISION.
043400 000-HOUSEKEEPING.
043500     DISPLAY "CITBOOK - CITA SCHEDULING RUN STARTING".
043600     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
043700     ACCEPT WS-RUN-TIME-8 FROM TIME.
043800     MOVE WS-RUN-DATE-8(1:4) TO WS-RUN-ANO.
043900     MOVE WS-RUN-DATE-8(5:2) TO WS-RUN-MES.
044000     MOVE WS-RUN-DATE-8(7:2) TO WS-RUN-DIA.
044100     MOVE WS-RUN-TIME-8(1:2) TO WS-RUN-HH.
044200     MOVE WS-RUN-TIME-8(3:2) TO WS-RUN-MI.
044300     MOVE WS-RUN-TIME-8(5:2) TO WS-RUN-SS.
044400
044500     OPEN INPUT PACMSTR MEDMSTR SALMSTR DEPMSTR CITAIN CITREQ
044600                CITQRY.
044700     OPEN OUTPUT CITAOUT CITERR SYSOUT CITQOUT.
044800
044900     READ PACMSTR INTO PACIENTE-MASTER-REC
045000         AT END MOVE "N" TO MORE-PAC-SW
045100     END-READ.
045200     READ MEDMSTR INTO MEDICO-MASTER-REC
045300         AT END MOVE "N" TO MORE-MED-SW
045400     END-READ.
045500     READ SALMSTR INTO SALA-MASTER-REC
045600         AT END MOVE "N" TO MORE-SAL-SW
045700     END-READ.
045800     READ DEPMSTR INTO DEPARTAMENTO-MASTER-REC
045900         AT END MOVE "N" TO MORE-DEP-SW
046000     END-READ.
046100     READ CITAIN
046200         AT END MOVE "N" TO MORE-CITAIN-SW
046300     END-READ.
046400     READ CITREQ
046500         AT END MOVE "N" TO MORE-REQ-SW
046600     END-READ.
046700     READ CITQRY
046800         AT END MOVE "N" TO MORE-QRYIN-SW
046900     END-READ.
047000
047100     PERFORM 050-LOAD-PACIENTE-TABLE THRU 050-EXIT
047200         VARYING PAC-IDX FROM 1 BY 1
047300         UNTIL NOT MORE-PAC-RECS.
047400     PERFORM 060-LOAD-MEDICO-TABLE THRU 060-EXIT
047500         VARYING MED-IDX FROM 1 BY 1
047600         UNTIL NOT MORE-MED-RECS.
047700     PERFORM 070-LOAD-SALA-TABLE THRU 070-EXIT
047800         VARYING SAL-IDX FROM 1 BY 1
047900         UNTIL NOT MORE-SAL-RECS.
048000     PERFORM 080-LOAD-DEPTO-TABLE THRU 080-EXIT
048100         VARYING DEP-IDX FROM 1 BY 1
048200         UNTIL NOT MORE-DEP-RECS.
048300     PERFORM 090-LOAD-CITA-LEDGER THRU 090-EXIT
048400         VARYING CIT-IDX FROM 1 BY 1
048500         UNTIL NOT MORE-CITAIN-RECS.
048600
048700     DISPLAY "MASTERS LOADED - PACIENTE " PACIENTE-COUNT
048800             " MEDICO " MEDICO-COUNT " SALA " SALA-COUNT
048900             " DEPARTAMENTO " DEPTO-COUNT
049000             " CITAS ON LEDGER " CITA-COUNT.
049100 000-EXIT.
049200     EXIT.
049300
049400 050-LOAD-PACIENTE-TABLE.
049500     ADD 1 TO PACIENTE-COUNT.
049600     MOVE PAC-DNI       TO TBL-PAC-DNI(PAC-IDX).
049700     MOVE PAC-NOMBRE    TO TBL-PAC-NOMBRE(PAC-IDX).
049800     MOVE PAC-APELLIDO  TO TBL-PAC-APELLIDO(PAC-IDX).
049900     MOVE PAC-TELEFONO  TO TBL-PAC-TELEFONO(PAC-IDX).
050000     MOVE PAC-DIRECCION TO TBL-PAC-DIRECCION(PAC-IDX).
050100     READ PACMSTR INTO PACIENTE-MASTER-REC
050200         AT END MOVE "N" TO MORE-PAC-SW
050300     END-READ.
050400 050-EXIT.
050500     EXIT.
050600
050700 060-LOAD-MEDICO-TABLE.
050800     ADD 1 TO MEDICO-COUNT.
050900     MOVE MED-DNI          TO TBL-MED-DNI(MED-IDX).
051000     MOVE MED-NOMBRE       TO TBL-MED-NOMBRE(MED-IDX).
051100     MOVE MED-APELLIDO     TO TBL-MED-APELLIDO(MED-IDX).
051200     MOVE MED-ESPECIALIDAD TO TBL-MED-ESPECIALIDAD(MED-IDX).
051300     MOVE MED-DEPARTAMENTO TO TBL-MED-DEPARTAMENTO(MED-IDX).
051400     READ MEDMSTR INTO MEDICO-MASTER-REC
051500         AT END MOVE "N" TO MORE-MED-SW
051600     END-READ.
051700 060-EXIT.
051800     EXIT.
051900
052000 070-LOAD-SALA-TABLE.
052100     ADD 1 TO SALA-COUNT.
052200     MOVE SAL-NUMERO      TO TBL-SAL-NUMERO(SAL-IDX).
052300     MOVE SAL-TIPO        TO TBL-SAL-TIPO(SAL-IDX).
052400     MOVE SAL-DEPARTAMENTO TO TBL-SAL-DEPARTAMENTO(SAL-IDX).
052500     READ SALMSTR INTO SALA-MASTER-REC
052600         AT END MOVE "N" TO MORE-SAL-SW
052700     END-READ.
052800 070-EXIT.
052900     EXIT.
053000
053100 080-LOAD-DEPTO-TABLE.
053200     ADD 1 TO DEPTO-COUNT.
053300     MOVE DEP-NOMBRE       TO TBL-DEP-NOMBRE(DEP-IDX).
053400     MOVE DEP-ESPECIALIDAD TO TBL-DEP-ESPECIALIDAD(DEP-IDX).
053500     READ DEPMSTR INTO DEPARTAMENTO-MASTER-REC
053600         AT END MOVE "N" TO MORE-DEP-SW
053700     END-READ.
053800 080-EXIT.
053900     EXIT.
054000
054100****** LOADS ONE LEDGER LINE PER CALL.  A MALFORMED LINE OR AN
054200****** UNKNOWN PACIENTE/MEDICO/SALA ABENDS THE JOB - SEE RULE
054300****** 92-0017 IN THE DEPT. OF MEDICINE PROCEDURES MANUAL.
054400 090-LOAD-CITA-LEDGER.
054500     ADD 1 TO CITA-COUNT.
054600     PERFORM 095-DECODE-CITA-LINE THRU 095-EXIT.
054700     IF CSV-FORMAT-BAD
054800         MOVE "090-LOAD-CITA-LEDGER" TO PARA-NAME
054900         MOVE "Formato de CSV invalido para Cita"
055000               TO ABEND-REASON
055100         MOVE CITAIN-REC(1:15) TO ACTUAL-VAL
055200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
055300     PERFORM 097-RESOLVE-CITA-FKS THRU 097-EXIT.
055400     PERFORM 098-STORE-CITA-IN-TABLE THRU 098-EXIT.
055500     READ CITAIN
055600         AT END MOVE "N" TO MORE-CITAIN-SW
055700     END-READ.
055800 090-EXIT.
055900     EXIT.
056000
056100 095-DECODE-CITA-LINE.
056200     MOVE 0 TO WS-FIELD-COUNT.
056300     SET CSV-FORMAT-OK TO TRUE.
056400     UNSTRING CITAIN-REC DELIMITED BY ","
056500         INTO CITA-DNI-PACIENTE CITA-DNI-MEDICO
056600              CITA-NUMERO-SALA CITA-FECHA-HORA-ISO
056700              WS-COSTO-TEXT CITA-ESTADO CITA-OBSERVACIONES
056800         TALLYING IN WS-FIELD-COUNT
056900         ON OVERFLOW SET CSV-FORMAT-BAD TO TRUE
057000     END-UNSTRING.
057100     IF WS-FIELD-COUNT NOT = 7
057200         SET CSV-FORMAT-BAD TO TRUE
057300         GO TO 095-EXIT.
057400     MOVE "U" TO WS-ESC-DIRECTION.
057500     MOVE CITA-OBSERVACIONES TO WS-ESC-TEXT.
057600     CALL "CITESC" USING WS-ESC-REC.
057700     MOVE WS-ESC-TEXT TO CITA-OBSERVACIONES.
057800     MOVE CITA-FECHA-HORA-ISO(1:4)  TO CITA-FECHA-ANO.
057900     MOVE CITA-FECHA-HORA-ISO(6:2)  TO CITA-FECHA-MES.
058000     MOVE CITA-FECHA-HORA-ISO(9:2)  TO CITA-FECHA-DIA.
058100     MOVE CITA-FECHA-HORA-ISO(12:2) TO CITA-HORA-HH.
058200     MOVE CITA-FECHA-HORA-ISO(15:2) TO CITA-HORA-MI.
058300     MOVE CITA-FECHA-HORA-ISO(18:2) TO CITA-HORA-SS.
058400     COMPUTE CITA-COSTO ROUNDED =
058500             WS-COSTO-INT-TXT + (WS-COSTO-DEC-TXT / 100).
058600 095-EXIT.
058700     EXIT.
058800
058900****** ON-LOAD FOREIGN-KEY RESOLUTION - A LEDGER LINE POINTING
059000****** AT A PACIENTE, MEDICO OR SALA NOT IN THE MASTERS MEANS
059100****** THE MASTERS AND THE LEDGER HAVE DRIFTED APART.  ABEND.
059200 097-RESOLVE-CITA-FKS.
059300     SET ROW-NOT-FOUND TO TRUE.
059400     SEARCH ALL PACIENTE-TBL
059500         WHEN TBL-PAC-DNI(PAC-IDX) = CITA-DNI-PACIENTE
059600             SET ROW-FOUND TO TRUE
059700     END-SEARCH.
059800     IF ROW-NOT-FOUND
059900         MOVE "097-RESOLVE-CITA-FKS" TO PARA-NAME
060000         MOVE "Paciente no encontrado"
060100               TO ABEND-REASON
060200         MOVE CITA-DNI-PACIENTE TO ACTUAL-VAL
060300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
060400
060500     SET ROW-NOT-FOUND TO TRUE.
060600     SEARCH ALL MEDICO-TBL
060700         WHEN TBL-MED-DNI(MED-IDX) = CITA-DNI-MEDICO
060800             SET ROW-FOUND TO TRUE
060900     END-SEARCH.
061000     IF ROW-NOT-FOUND
061100         MOVE "097-RESOLVE-CITA-FKS" TO PARA-NAME
061200         MOVE "Medico no encontrado"
061300               TO ABEND-REASON
061400         MOVE CITA-DNI-MEDICO TO ACTUAL-VAL
061500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
061600
061700     SET ROW-NOT-FOUND TO TRUE.
061800     SEARCH ALL SALA-TBL
061900         WHEN TBL-SAL-NUMERO(SAL-IDX) = CITA-NUMERO-SALA
062000             SET ROW-FOUND TO TRUE
062100     END-SEARCH.
062200     IF ROW-NOT-FOUND
062300         MOVE "097-RESOLVE-CITA-FKS" TO PARA-NAME
062400         MOVE "Sala no encontrada"
062500               TO ABEND-REASON
062600         MOVE CITA-NUMERO-SALA TO ACTUAL-VAL
062700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
062800 097-EXIT.
062900     EXIT.
063000
063100 098-STORE-CITA-IN-TABLE.
063200     MOVE CITA-DNI-PACIENTE TO TBL-CITA-DNI-PACIENTE(CIT-IDX).
063300     MOVE CITA-DNI-MEDICO   TO TBL-CITA-DNI-MEDICO(CIT-IDX).
063400     MOVE CITA-NUMERO-SALA  TO TBL-CITA-NUMERO-SALA(CIT-IDX).
063500     MOVE CITA-FECHA-HORA   TO TBL-CITA-FECHA-HORA(CIT-IDX).
063600     MOVE CITA-FECHA-HORA-ISO TO
063700          TBL-CITA-FECHA-HORA-ISO(CIT-IDX).
063800     MOVE CITA-COSTO        TO TBL-CITA-COSTO(CIT-IDX).
063900     MOVE CITA-ESTADO       TO TBL-CITA-ESTADO(CIT-IDX).
064000     MOVE CITA-OBSERVACIONES TO
064100          TBL-CITA-OBSERVACIONES(CIT-IDX).
064200     PERFORM 099-APPEND-INDICES THRU 099-EXIT.
064300 098-EXIT.
064400     EXIT.
064500
064600 099-APPEND-INDICES.
064700     ADD 1 TO IDX-PAC-COUNT.
064800     MOVE CITA-DNI-PACIENTE TO IDX-PAC-DNI(IDX-PAC-COUNT).
064900     SET IDX-PAC-CIT-SUB(IDX-PAC-COUNT) TO CIT-IDX.
065000     ADD 1 TO IDX-MED-COUNT.
065100     MOVE CITA-DNI-MEDICO TO IDX-MED-DNI(IDX-MED-COUNT).
065200     SET IDX-MED-CIT-SUB(IDX-MED-COUNT) TO CIT-IDX.
065300     ADD 1 TO IDX-SAL-COUNT.
065400     MOVE CITA-NUMERO-SALA TO IDX-SAL-NUMERO(IDX-SAL-COUNT).
065500     SET IDX-SAL-CIT-SUB(IDX-SAL-COUNT) TO CIT-IDX.
065600 099-EXIT.
065700     EXIT.
065800
065900******************************************************************
066000*    100 SERIES - ONE APPOINTMENT REQUEST PER PASS
066100******************************************************************
066200 100-MAINLINE.
066300     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-EXIT
066400         UNTIL NOT MORE-REQUESTS.
066500     PERFORM 950-SAVE-CITA-LEDGER THRU 950-EXIT.
066600     PERFORM 600-PROCESS-ONE-QUERY THRU 600-EXIT
066700         UNTIL NOT MORE-QRYIN-RECS.
066800     DISPLAY "CITBOOK COMPLETE - READ " REQUESTS-READ
066900             " BOOKED " REQUESTS-BOOKED
067000             " REJECTED " REQUESTS-REJECTED.
067100     DISPLAY "QUERY CARDS READ " QUERIES-READ
067200             " CITAS LISTED " QUERY-MATCHES.
067300     CLOSE PACMSTR MEDMSTR SALMSTR DEPMSTR CITAIN
067400           CITAOUT CITREQ CITERR SYSOUT CITQRY CITQOUT.
067500     STOP RUN.
067600 100-EXIT.
067700     EXIT.
067800
067900 200-PROCESS-ONE-REQUEST.
068000     ADD 1 TO REQUESTS-READ.
068100     SET REQUEST-ACCEPTED TO TRUE.
068200     MOVE SPACES TO WS-REJECT-MSG.
068300
068400     PERFORM 300-VALIDATE-CITA THRU 300-EXIT.
068500     IF REQUEST-ACCEPTED
068600         PERFORM 320-FIND-MEDICO THRU 320-EXIT.
068700     IF REQUEST-ACCEPTED
068800         PERFORM 330-FIND-SALA THRU 330-EXIT.
068900     IF REQUEST-ACCEPTED
069000         PERFORM 400-CHECK-MEDICO-AVAIL THRU 400-EXIT.
069100     IF REQUEST-ACCEPTED
069200         PERFORM 450-CHECK-SALA-AVAIL THRU 450-EXIT.
069300     IF REQUEST-ACCEPTED
069400         PERFORM 500-CHECK-ESPECIALIDAD THRU 500-EXIT.
069500
069600     IF REQUEST-ACCEPTED
069700         PERFORM 700-BOOK-CITA THRU 700-EXIT
069800         ADD 1 TO REQUESTS-BOOKED
069900     ELSE
070000         PERFORM 750-WRITE-CITERR THRU 750-EXIT
070100         ADD 1 TO REQUESTS-REJECTED.
070200
070300     READ CITREQ
070400         AT END MOVE "N" TO MORE-REQ-SW
070500     END-READ.
070600 200-EXIT.
070700     EXIT.
070800
070900****** RULE 1 - NO CITA IN THE PAST.  RULE 2 - COSTO MUST BE
071000****** GREATER THAN ZERO.
071100 300-VALIDATE-CITA.
071200     MOVE REQ-FECHA-HORA-ISO(1:4)  TO WS-REQ-FECHA-ANO.
071300     MOVE REQ-FECHA-HORA-ISO(6:2)  TO WS-REQ-FECHA-MES.
071400     MOVE REQ-FECHA-HORA-ISO(9:2)  TO WS-REQ-FECHA-DIA.
071500     MOVE REQ-FECHA-HORA-ISO(12:2) TO WS-REQ-HORA-HH.
071600     MOVE REQ-FECHA-HORA-ISO(15:2) TO WS-REQ-HORA-MI.
071700     MOVE REQ-FECHA-HORA-ISO(18:2) TO WS-REQ-HORA-SS.
071800
071900     IF WS-REQ-FECHA-HORA-NUM < WS-RUN-FECHA-HORA-NUM
072000         SET REQUEST-REJECTED TO TRUE
072100         MOVE "No se puede programar una cita en el pasado."
072200               TO WS-REJECT-MSG
072300         GO TO 300-EXIT.
072400
072500     IF REQ-COSTO NOT > 0
072600         SET REQUEST-REJECTED TO TRUE
072700         MOVE "El costo debe ser mayor que cero."
072800               TO WS-REJECT-MSG
072900         GO TO 300-EXIT.
073000 300-EXIT.
073100     EXIT.
073200
073300 320-FIND-MEDICO.
073400     SET ROW-NOT-FOUND TO TRUE.
073500     MOVE 0 TO WS-MED-IDX-SAVE.
073600     SEARCH ALL MEDICO-TBL
073700         WHEN TBL-MED-DNI(MED-IDX) = REQ-DNI-MEDICO
073800             SET ROW-FOUND TO TRUE
073900             SET WS-MED-IDX-SAVE TO MED-IDX
074000     END-SEARCH.
074100     IF ROW-NOT-FOUND
074200         SET REQUEST-REJECTED TO TRUE
074300         MOVE "Medico no encontrado: " TO WS-REJECT-MSG
074400         MOVE REQ-DNI-MEDICO
074500               TO WS-REJECT-MSG(23:11).
074600 320-EXIT.
074700     EXIT.
074800
074900 330-FIND-SALA.
075000     SET ROW-NOT-FOUND TO TRUE.
075100     MOVE 0 TO WS-SAL-IDX-SAVE.
075200     SEARCH ALL SALA-TBL
075300         WHEN TBL-SAL-NUMERO(SAL-IDX) = REQ-NUMERO-SALA
075400             SET ROW-FOUND TO TRUE
075500             SET WS-SAL-IDX-SAVE TO SAL-IDX
075600     END-SEARCH.
075700     IF ROW-NOT-FOUND
075800         SET REQUEST-REJECTED TO TRUE
075900         MOVE "Sala no encontrada: " TO WS-REJECT-MSG
076000         MOVE REQ-NUMERO-SALA
076100               TO WS-REJECT-MSG(21:10).
076200 330-EXIT.
076300     EXIT.
076400
076500****** RULE 3 - THE SAME MEDICO CANNOT HAVE TWO CITAS LESS THAN
076600****** 2 HOURS APART.
076700 400-CHECK-MEDICO-AVAIL.
076800     SET NO-CONFLICT TO TRUE.
076900     PERFORM 410-SCAN-MEDICO-APPTS THRU 410-EXIT
077000         VARYING IMED-IDX FROM 1 BY 1
077100         UNTIL IMED-IDX > IDX-MED-COUNT OR CONFLICT-FOUND.
077200     IF CONFLICT-FOUND
077300         SET REQUEST-REJECTED TO TRUE
077400         MOVE "El medico no esta disponible en la fecha y "
077500         "hora solicitadas." TO WS-REJECT-MSG.
077600 400-EXIT.
077700     EXIT.
077800
077900 410-SCAN-MEDICO-APPTS.
078000     IF IDX-MED-DNI(IMED-IDX) = REQ-DNI-MEDICO
078100         MOVE IDX-MED-CIT-SUB(IMED-IDX) TO WS-SAVE-SUB
078200         SET CIT-IDX TO WS-SAVE-SUB
078300         PERFORM 420-CALL-CITWNDO THRU 420-EXIT
078400         IF CW-WITHIN-2-HOURS
078500             SET CONFLICT-FOUND TO TRUE.
078600 410-EXIT.
078700     EXIT.
078800
078900 420-CALL-CITWNDO.
079000     MOVE TBL-CITA-FECHA-ANO(CIT-IDX) TO WS-CW-1-ANO.
079100     MOVE TBL-CITA-FECHA-MES(CIT-IDX) TO WS-CW-1-MES.
079200     MOVE TBL-CITA-FECHA-DIA(CIT-IDX) TO WS-CW-1-DIA.
079300     MOVE TBL-CITA-HORA-HH(CIT-IDX)   TO WS-CW-1-HH.
079400     MOVE TBL-CITA-HORA-MI(CIT-IDX)   TO WS-CW-1-MI.
079500     MOVE TBL-CITA-HORA-SS(CIT-IDX)   TO WS-CW-1-SS.
079600     MOVE WS-REQ-FECHA-ANO TO WS-CW-2-ANO.
079700     MOVE WS-REQ-FECHA-MES TO WS-CW-2-MES.
079800     MOVE WS-REQ-FECHA-DIA TO WS-CW-2-DIA.
079900     MOVE WS-REQ-HORA-HH   TO WS-CW-2-HH.
080000     MOVE WS-REQ-HORA-MI   TO WS-CW-2-MI.
080100     MOVE WS-REQ-HORA-SS   TO WS-CW-2-SS.
080200     CALL "CITWNDO" USING WS-CW-FECHA-1, WS-CW-FECHA-2,
080300                           WS-CW-RESULT.
080400 420-EXIT.
080500     EXIT.
080600
080700****** RULE 4 - THE SAME SALA CANNOT HAVE TWO CITAS LESS THAN
080800****** 2 HOURS APART.
080900 450-CHECK-SALA-AVAIL.
081000     SET NO-CONFLICT TO TRUE.
081100     PERFORM 460-SCAN-SALA-APPTS THRU 460-EXIT
081200         VARYING ISAL-IDX FROM 1 BY 1
081300         UNTIL ISAL-IDX > IDX-SAL-COUNT OR CONFLICT-FOUND.
081400     IF CONFLICT-FOUND
081500         SET REQUEST-REJECTED TO TRUE
081600         MOVE "La sala no esta disponible en la fecha y "
081700         "hora solicitadas." TO WS-REJECT-MSG.
081800 450-EXIT.
081900     EXIT.
082000
082100 460-SCAN-SALA-APPTS.
082200     IF IDX-SAL-NUMERO(ISAL-IDX) = REQ-NUMERO-SALA
082300         MOVE IDX-SAL-CIT-SUB(ISAL-IDX) TO WS-SAVE-SUB
082400         SET CIT-IDX TO WS-SAVE-SUB
082500         PERFORM 420-CALL-CITWNDO THRU 420-EXIT
082600         IF CW-WITHIN-2-HOURS
082700             SET CONFLICT-FOUND TO TRUE.
082800 460-EXIT.
082900     EXIT.
083000
083100****** RULE 5 - THE MEDICO'S ESPECIALIDAD MUST MATCH THE
083200****** DEPARTAMENTO THAT OWNS THE SALA.
083300 500-CHECK-ESPECIALIDAD.
083400     SET ROW-NOT-FOUND TO TRUE.
083500     MOVE 0 TO WS-DEP-IDX-SAVE.
083600     SEARCH ALL DEPTO-TBL
083700         WHEN TBL-DEP-NOMBRE(DEP-IDX) =
083800              TBL-SAL-DEPARTAMENTO(WS-SAL-IDX-SAVE)
083900             SET ROW-FOUND TO TRUE
084000             SET WS-DEP-IDX-SAVE TO DEP-IDX
084100     END-SEARCH.
084200     IF TBL-MED-ESPECIALIDAD(WS-MED-IDX-SAVE) NOT =
084300        TBL-DEP-ESPECIALIDAD(WS-DEP-IDX-SAVE)
084400         SET REQUEST-REJECTED TO TRUE
084500         MOVE "La especialidad del medico no coincide con "
084600         "el departamento de la sala." TO WS-REJECT-MSG.
084700 500-EXIT.
084800     EXIT.
084900
085000****** RULE 6 - A NEW CITA IS ALWAYS BOOKED AS PROGRAMADA.
085100 700-BOOK-CITA.
085200     ADD 1 TO CITA-COUNT.
085300     SET CIT-IDX TO CITA-COUNT.
085400     MOVE REQ-DNI-PACIENTE TO TBL-CITA-DNI-PACIENTE(CIT-IDX).
085500     MOVE REQ-DNI-MEDICO   TO TBL-CITA-DNI-MEDICO(CIT-IDX).
085600     MOVE REQ-NUMERO-SALA  TO TBL-CITA-NUMERO-SALA(CIT-IDX).
085700     MOVE WS-REQ-FECHA-HORA TO TBL-CITA-FECHA-HORA(CIT-IDX).
085800     MOVE REQ-FECHA-HORA-ISO TO
085900          TBL-CITA-FECHA-HORA-ISO(CIT-IDX).
086000     MOVE REQ-COSTO TO TBL-CITA-COSTO(CIT-IDX).
086100     MOVE "PROGRAMADA  " TO TBL-CITA-ESTADO(CIT-IDX).
086200     MOVE REQ-OBSERVACIONES TO
086300          TBL-CITA-OBSERVACIONES(CIT-IDX).
086400     PERFORM 099-APPEND-INDICES THRU 099-EXIT.
086500     DISPLAY "CITA PROGRAMADA - PACIENTE " REQ-DNI-PACIENTE
086600             " MEDICO " REQ-DNI-MEDICO.
086700 700-EXIT.
086800     EXIT.
086900
087000 750-WRITE-CITERR.
087100     MOVE WS-REJECT-MSG TO ERR-MSG.
087200     MOVE CITREQ-REC TO ERR-REQ-DATA.
087300     WRITE CITERR-REC.
087400 750-EXIT.
087500     EXIT.
087600
087700******************************************************************
087800*    950 SERIES - RE-WRITE THE WHOLE LEDGER, INSERTION ORDER,
087900*    NO SORT, NO TOTALS LINE - THE LEDGER IS A WORKING FILE, NOT
088000*    A REPORT.
088100******************************************************************
088200 950-SAVE-CITA-LEDGER.
088300     PERFORM 960-WRITE-ONE-CITA THRU 960-EXIT
088400         VARYING CIT-IDX FROM 1 BY 1
088500         UNTIL CIT-IDX > CITA-COUNT.
088600 950-EXIT.
088700     EXIT.
088800
088900 960-WRITE-ONE-CITA.
089000     MOVE TBL-CITA-OBSERVACIONES(CIT-IDX) TO WS-ESC-TEXT.
089100     MOVE "E" TO WS-ESC-DIRECTION.
089200     CALL "CITESC" USING WS-ESC-REC.
089300     MOVE TBL-CITA-COSTO(CIT-IDX) TO WS-COSTO-EDITED.
089400     MOVE SPACES TO CITAOUT-REC.
089500     STRING TBL-CITA-DNI-PACIENTE(CIT-IDX) ","
089600            TBL-CITA-DNI-MEDICO(CIT-IDX) ","
089700            TBL-CITA-NUMERO-SALA(CIT-IDX) ","
089800            TBL-CITA-FECHA-HORA-ISO(CIT-IDX) ","
089900            WS-COSTO-EDITED ","
090000            TBL-CITA-ESTADO(CIT-IDX) ","
090100            WS-ESC-TEXT
090200         DELIMITED BY SIZE
090300         INTO CITAOUT-REC
090400     END-STRING.
090500     WRITE CITAOUT-REC.
090600 960-EXIT.
090700     EXIT.
090800
090900******************************************************************
091000*    600 SERIES - QUERY CARDS.  NO DISK I/O AGAINST THE MASTERS
091100*    OR THE LEDGER FILE - THESE ARE TABLE LOOKUPS AGAINST THE
091200*    IN-MEMORY INDICES BUILT WHILE THE LEDGER WAS LOADED AND
091300*    BOOKED ABOVE, PER THE SCHEDULING SUBSYSTEM'S QUERY
091400*    OPERATIONS (BY PACIENTE, BY MEDICO, BY SALA).
091500******************************************************************
091600 600-PROCESS-ONE-QUERY.
091700     ADD 1 TO QUERIES-READ.
091800     EVALUATE TRUE
091900         WHEN QRY-POR-PACIENTE
092000             PERFORM 610-FIND-BY-PACIENTE THRU 610-EXIT
092100         WHEN QRY-POR-MEDICO
092200             PERFORM 620-FIND-BY-MEDICO THRU 620-EXIT
092300         WHEN QRY-POR-SALA
092400             PERFORM 630-FIND-BY-SALA THRU 630-EXIT
092500         WHEN OTHER
092600             DISPLAY "CITQRY - BAD TIPO CODE " QRY-TIPO
092700     END-EVALUATE.
092800     READ CITQRY
092900         AT END MOVE "N" TO MORE-QRYIN-SW
093000     END-READ.
093100 600-EXIT.
093200     EXIT.
093300
093400****** QUERY OP 1 - ALL CITAS FOR A GIVEN PACIENTE.
093500 610-FIND-BY-PACIENTE.
093600     PERFORM 612-SCAN-PACIENTE-IDX THRU 612-EXIT
093700         VARYING IPAC-IDX FROM 1 BY 1
093800         UNTIL IPAC-IDX > IDX-PAC-COUNT.
093900 610-EXIT.
094000     EXIT.
094100
094200 612-SCAN-PACIENTE-IDX.
094300     IF IDX-PAC-DNI(IPAC-IDX) = QRY-CLAVE
094400         MOVE IDX-PAC-CIT-SUB(IPAC-IDX) TO WS-SAVE-SUB
094500         PERFORM 640-WRITE-QRY-LINE THRU 640-EXIT.
094600 612-EXIT.
094700     EXIT.
094800
094900****** QUERY OP 2 - ALL CITAS FOR A GIVEN MEDICO.
095000 620-FIND-BY-MEDICO.
095100     PERFORM 622-SCAN-MEDICO-IDX THRU 622-EXIT
095200         VARYING IMED-IDX FROM 1 BY 1
095300         UNTIL IMED-IDX > IDX-MED-COUNT.
095400 620-EXIT.
095500     EXIT.
095600
095700 622-SCAN-MEDICO-IDX.
095800     IF IDX-MED-DNI(IMED-IDX) = QRY-CLAVE
095900         MOVE IDX-MED-CIT-SUB(IMED-IDX) TO WS-SAVE-SUB
096000         PERFORM 640-WRITE-QRY-LINE THRU 640-EXIT.
096100 622-EXIT.
096200     EXIT.
096300
096400****** QUERY OP 3 - ALL CITAS FOR A GIVEN SALA.
096500 630-FIND-BY-SALA.
096600     PERFORM 632-SCAN-SALA-IDX THRU 632-EXIT
096700         VARYING ISAL-IDX FROM 1 BY 1
096800         UNTIL ISAL-IDX > IDX-SAL-COUNT.
096900 630-EXIT.
097000     EXIT.
097100
097200 632-SCAN-SALA-IDX.
097300     IF IDX-SAL-NUMERO(ISAL-IDX) = QRY-CLAVE
097400         MOVE IDX-SAL-CIT-SUB(ISAL-IDX) TO WS-SAVE-SUB
097500         PERFORM 640-WRITE-QRY-LINE THRU 640-EXIT.
097600 632-EXIT.
097700     EXIT.
097800
097900****** COMMON LINE-BUILDER FOR ALL THREE QUERY OPS ABOVE - WRITES
098000****** ONE MATCHING CITA, KEYED BY WS-SAVE-SUB, TO CITQOUT.
098100 640-WRITE-QRY-LINE.
098200     MOVE TBL-CITA-COSTO(WS-SAVE-SUB) TO WS-COSTO-EDITED.
098300     MOVE SPACES TO CITQOUT-REC.
098400     STRING TBL-CITA-DNI-PACIENTE(WS-SAVE-SUB) ","
098500            TBL-CITA-DNI-MEDICO(WS-SAVE-SUB) ","
098600            TBL-CITA-NUMERO-SALA(WS-SAVE-SUB) ","
098700            TBL-CITA-FECHA-HORA-ISO(WS-SAVE-SUB) ","
098800            WS-COSTO-EDITED ","
098900            TBL-CITA-ESTADO(WS-SAVE-SUB)
099000         DELIMITED BY SIZE
099100         INTO CITQOUT-REC
099200     END-STRING.
099300     WRITE CITQOUT-REC.
099400     ADD 1 TO QUERY-MATCHES.
099500 640-EXIT.
099600     EXIT.
099700
099800******************************************************************
099900*    1000 SERIES - ABEND HANDLING, HOUSE STANDARD.  WRITES THE
100000*    TRACE RECORD TO SYSOUT THEN FORCES AN S0C7 SO THE DUMP
100100*    SHOWS UP IN THE JOB LOG.
100200******************************************************************
100300 1000-ABEND-RTN.
100400     MOVE ABEND-REC TO SYSOUT-REC.
100500     WRITE SYSOUT-REC.
100600     DISPLAY "CITBOOK ABEND - " ABEND-REASON.
100700     DIVIDE ZERO-VAL INTO ONE-VAL.
100800 1000-EXIT.
100900     EXIT.
