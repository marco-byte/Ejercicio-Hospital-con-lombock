000100******************************************************************
000200*    ABENDREC  -  STANDARD ABEND TRACE RECORD                   *
000300*    WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY BATCH STEP     *
000400*    OF THE SCHEDULING SUBSYSTEM.  KEEP IN SYNC WITH THE         *
000500*    SYSOUT-REC FD IN EACH CALLING PROGRAM (100 BYTES).          *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                  PIC X(30).
000900     05  ABEND-REASON               PIC X(40).
001000     05  EXPECTED-VAL               PIC X(15).
001100     05  ACTUAL-VAL                 PIC X(15).
