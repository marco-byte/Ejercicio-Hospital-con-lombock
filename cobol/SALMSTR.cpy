000100******************************************************************
000200*    SALMSTR  -  SALA (ROOM) MASTER RECORD                       *
000300*    LOADED SEQUENTIALLY AT JOB START INTO SALA-TABLE AND        *
000400*    SEARCHED ALL (ASCENDING ON NUMERO) BY THE BOOKING ENGINE    *
000500*    TO RESOLVE THE REQUESTED ROOM AND ITS OWNING DEPARTMENT.    *
000600******************************************************************
000700 01  SALA-MASTER-REC.
000800     05  SAL-NUMERO                 PIC X(10).
000900     05  SAL-NUMERO-N REDEFINES SAL-NUMERO
001000                                    PIC 9(10).
001100     05  SAL-TIPO                   PIC X(20).
001200     05  SAL-DEPARTAMENTO           PIC X(30).
001300     05  FILLER                     PIC X(40).
