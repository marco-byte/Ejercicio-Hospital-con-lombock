000100******************************************************************
000200*    PACMSTR  -  PACIENTE (PATIENT) MASTER RECORD                *
000300*    LOADED SEQUENTIALLY AT JOB START INTO PACIENTE-TABLE AND    *
000400*    SEARCHED ALL (ASCENDING ON DNI) BY THE BOOKING ENGINE AND   *
000500*    BY THE DEPARTMENT MAINTENANCE STEP.                        *
000600******************************************************************
000700 01  PACIENTE-MASTER-REC.
000800     05  PAC-NOMBRE                 PIC X(30).
000900     05  PAC-APELLIDO               PIC X(30).
001000     05  PAC-DNI                    PIC X(11).
001100     05  PAC-DNI-N REDEFINES PAC-DNI
001200                                    PIC 9(11).
001300     05  PAC-FECHA-NACIMIENTO       PIC 9(08).
001400     05  PAC-FECHA-NAC-AAMMDD REDEFINES PAC-FECHA-NACIMIENTO.
001500         10  PAC-NAC-ANO            PIC 9(04).
001600         10  PAC-NAC-MES            PIC 9(02).
001700         10  PAC-NAC-DIA            PIC 9(02).
001800     05  PAC-TIPO-SANGRE            PIC X(02).
001900     05  PAC-TELEFONO               PIC X(15).
002000     05  PAC-DIRECCION              PIC X(60).
002100     05  FILLER                     PIC X(44).
