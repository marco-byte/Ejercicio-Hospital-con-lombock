000100******************************************************************
000200*    CITALGR  -  CITA (APPOINTMENT) LEDGER RECORD                *
000300*    WORKING-STORAGE LAYOUT THE BOOKING ENGINE DECODES CSV       *
000400*    LEDGER LINES INTO, AND ENCODES NEW BOOKINGS FROM, BEFORE    *
000500*    THE LINE IS WRITTEN BACK OUT BY CITAOUT.                    *
000600******************************************************************
000700 01  CITA-LEDGER-REC.
000800     05  CITA-DNI-PACIENTE          PIC X(11).
000900     05  CITA-DNI-PACIENTE-N REDEFINES CITA-DNI-PACIENTE
001000                                     PIC 9(11).
001100     05  CITA-DNI-MEDICO            PIC X(11).
001200     05  CITA-DNI-MEDICO-N   REDEFINES CITA-DNI-MEDICO
001300                                     PIC 9(11).
001400     05  CITA-NUMERO-SALA           PIC X(10).
001500     05  CITA-NUMERO-SALA-N  REDEFINES CITA-NUMERO-SALA
001600                                     PIC 9(10).
001700     05  CITA-FECHA-HORA.
001800         10  CITA-FECHA-ANO         PIC 9(04).
001900         10  CITA-FECHA-MES         PIC 9(02).
002000         10  CITA-FECHA-DIA         PIC 9(02).
002100         10  CITA-HORA-HH           PIC 9(02).
002200         10  CITA-HORA-MI           PIC 9(02).
002300         10  CITA-HORA-SS           PIC 9(02).
002400     05  CITA-FECHA-HORA-NUM REDEFINES CITA-FECHA-HORA
002500                                     PIC 9(14).
002600****** ISO TEXT FORM, AS CARRIED ON THE DISK LEDGER RECORD
002700     05  CITA-FECHA-HORA-ISO        PIC X(19).
002800     05  CITA-COSTO                 PIC S9(9)V9(2) COMP-3.
002900     05  CITA-ESTADO                PIC X(12).
003000         88  CITA-PROGRAMADA      VALUE "PROGRAMADA  ".
003100         88  CITA-EN-CURSO        VALUE "EN_CURSO    ".
003200         88  CITA-COMPLETADA      VALUE "COMPLETADA  ".
003300         88  CITA-CANCELADA       VALUE "CANCELADA   ".
003400         88  CITA-NO-ASISTIO      VALUE "NO_ASISTIO  ".
003500     05  CITA-OBSERVACIONES         PIC X(100).
003600     05  FILLER                     PIC X(12).
