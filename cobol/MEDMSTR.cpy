000100******************************************************************
000200*    MEDMSTR  -  MEDICO (DOCTOR) MASTER RECORD                   *
000300*    LOADED SEQUENTIALLY AT JOB START INTO MEDICO-TABLE AND      *
000400*    SEARCHED ALL (ASCENDING ON DNI) BY THE BOOKING ENGINE TO    *
000500*    RESOLVE THE REQUESTED DOCTOR AND CHECK ESPECIALIDAD.        *
000600******************************************************************
000700 01  MEDICO-MASTER-REC.
000800     05  MED-NOMBRE                 PIC X(30).
000900     05  MED-APELLIDO               PIC X(30).
001000     05  MED-DNI                    PIC X(11).
001100     05  MED-DNI-N REDEFINES MED-DNI
001200                                    PIC 9(11).
001300     05  MED-FECHA-NACIMIENTO       PIC 9(08).
001400     05  MED-FECHA-NAC-AAMMDD REDEFINES MED-FECHA-NACIMIENTO.
001500         10  MED-NAC-ANO            PIC 9(04).
001600         10  MED-NAC-MES            PIC 9(02).
001700         10  MED-NAC-DIA            PIC 9(02).
001800     05  MED-TIPO-SANGRE            PIC X(02).
001900     05  MED-MATRICULA              PIC X(15).
002000     05  MED-MATRICULA-N REDEFINES MED-MATRICULA
002100                                    PIC 9(15).
002200     05  MED-ESPECIALIDAD           PIC X(20).
002300     05  MED-DEPARTAMENTO           PIC X(30).
002400     05  FILLER                     PIC X(54).
